000100******************************************************************00010001
000200*                                                                 00020001
000300*    RWDCUST   -  CUSTOMER MASTER RECORD LAYOUT                   00030001
000400*                                                                 00040001
000500*    USED BY -  RWDCINIT  (SEED/LOAD OF CUSTOMER MASTER)          00050001
000600*                RWDPTS    (REWARDS CALCULATION - MASTER LOOKUP)  00060001
000700*                                                                 00070001
000800*    CODE :TAG: WITH THE DATA-NAME PREFIX WANTED IN THE           00080001
000900*    CALLING PROGRAM, E.G.                                       00090001
001000*        COPY RWDCUST REPLACING ==:TAG:== BY ==CUST==.            00100001
001100*        COPY RWDCUST REPLACING ==:TAG:== BY ==CSTSD==.           00110001
001200*                                                                 00120001
001300*    REWARDS PTS PROJECT - ADDED 1994-03-11  RTW  TKT RWD-0001    00130001
001400******************************************************************00140001
001500 01  :TAG:-REC.                                                  00150001
001600     05  :TAG:-ID                    PIC 9(09).                   00160001
001700     05  :TAG:-NAME                  PIC X(40).                   00170001
001800     05  :TAG:-EMAIL                 PIC X(50).                   00180001
001900     05  :TAG:-JOIN-DATE             PIC 9(08).                   00190001
002000         88  :TAG:-JOIN-DATE-UNKNOWN     VALUE ZEROS.             00200001
002100     05  :TAG:-PHONE                 PIC X(20).                   00210001
002200     05  :TAG:-ADDRESS               PIC X(60).                   00220001
002300     05  FILLER                      PIC X(01).                   00230001
