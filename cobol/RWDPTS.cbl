000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RWDPTS.                                                   
000120 AUTHOR.        R T WIEBOLD.                                              
000130 INSTALLATION.  CUSTOMER LOYALTY SYSTEMS GROUP.                           
000140 DATE-WRITTEN.  03/11/94.                                                 
000150 DATE-COMPILED. 03/11/94.                                                 
000160 SECURITY.      NON-CONFIDENTIAL.                                         
000170                                                                          
000180*****************************************************************         
000190* PROGRAM    :  RWDPTS                                                    
000200*                                                                         
000210* FUNCTION   :  CORE NIGHTLY REWARDS-POINTS CALCULATION.  READS           
000220*               THE CUSTOMER MASTER, AND FOR EACH CUSTOMER SCANS          
000230*               THE TRANSACTION FILE FOR ELIGIBLE (COMPLETED,             
000240*               OVER $50.00, IN-WINDOW) TRANSACTIONS, APPLIES THE         
000250*               TIERED POINTS FORMULA, GROUPS THE RESULT BY               
000260*               CALENDAR MONTH AND WRITES A REWARDS SUMMARY RECORD        
000270*               PLUS ONE MONTHLY BREAKDOWN RECORD PER MONTH WITH          
000280*               ACTIVITY.  A CUSTOMER REWARDS LISTING IS ALSO             
000290*               PRINTED.                                                  
000300*                                                                         
000310* CALLED BY  :  RUN AS THE LAST STEP OF THE NIGHTLY REWARDS               
000320*               STREAM, AFTER RWDCINIT AND RWDCSVLD HAVE LOADED           
000330*               THE MASTER AND THE TRANSACTION FILE.  THE WINDOW          
000340*               START/END DATES ARE SUPPLIED ON THE PARM-CARD-            
000350*               FILE - THIS PROGRAM DOES NOT RESOLVE "LAST 30             
000360*               DAYS" TYPE REQUESTS, THE SCHEDULER JCL STEP AHEAD         
000370*               OF US DOES.                                               
000380*****************************************************************         
000390*                         CHANGE LOG                                      
000400*-----------------------------------------------------------------        
000410* DATE     BY   TICKET     DESCRIPTION                                    
000420*-----------------------------------------------------------------        
000430* 03/11/94 RTW  RWD-0001   ORIGINAL VERSION.                              
000440* 06/02/94 RTW  RWD-0009   ADDED THE MONTHLY BREAKDOWN OUTPUT FILE        
000450*                          - WAS SUMMARY-RECORD ONLY AT FIRST             
000460*                          RELEASE.                                       
000470* 02/14/95 DLK  RWD-0027   POINTS FORMULA CORRECTED - THE OVER-100        
000480*                          TIER WAS DOUBLING THE WHOLE AMOUNT             
000490*                          INSTEAD OF JUST THE PART OVER $100.00.         
000500* 08/30/96 SKO  RWD-0038   ADDED OPTIONAL TRANSACTION ECHO-BACK ON        
000510*                          THE REPORT WHEN THE PARM CARD ASKS FOR         
000520*                          IT - HELP DESK WANTED TO SEE THE DETAIL        
000530*                          LINES WHEN A CUSTOMER DISPUTES A TOTAL.        
000540* 09/21/98 PJM  Y2K-0885   YEAR 2000 REMEDIATION - WINDOW-END             
000550*                          DEFAULT DATE AND ALL REPORT DATE               
000560*                          STAMPS WINDOWED TO CENTURY 19 OR 20.           
000570*                          CERTIFIED Y2K READY 09/21/98.                  
000580* 02/08/99 PJM  Y2K-0903   RETEST AFTER ROLLOVER SIMULATION - NO          
000590*                          CHANGES REQUIRED.                              
000600* 04/17/00 SKO  RWD-0061   CUSTOMER-NOT-IN-MASTER CONDITION CANNOT        
000610*                          OCCUR IN THIS DESIGN (WE DRIVE OFF THE         
000620*                          MASTER ITSELF) - COMMENT ADDED AT              
000630*                          100-PROCESS-CUSTOMER PER AUDIT FINDING.        
000640* 11/02/02 SKO  RWD-0088   MONTH AND TRANSACTION TABLE SIZES              
000650*                          RAISED - VOLUME GROWTH EXCEEDED THE            
000660*                          ORIGINAL OCCURS LIMITS ON TWO RUNS.            
000670*-----------------------------------------------------------------        
000680                                                                          
000690 ENVIRONMENT DIVISION.                                                    
000700 CONFIGURATION SECTION.                                                   
000710 SOURCE-COMPUTER. IBM-370.                                                
000720 OBJECT-COMPUTER. IBM-370.                                                
000730 SPECIAL-NAMES.                                                           
000740     C01 IS TOP-OF-FORM.                                                  
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770                                                                          
000780     SELECT PARM-CARD-FILE       ASSIGN TO PARMCARD                       
000790         ORGANIZATION IS LINE SEQUENTIAL                                  
000800         FILE STATUS  IS WS-PARMCRD-STATUS.                               
000810                                                                          
000820     SELECT CUSTOMER-MASTER      ASSIGN TO CUSTMAST                       
000830         ORGANIZATION IS SEQUENTIAL                                       
000840         ACCESS MODE IS SEQUENTIAL                                        
000850         FILE STATUS  IS WS-CUSTMAST-STATUS.                              
000860                                                                          
000870     SELECT TRANSACTION-FILE     ASSIGN TO TRANFILE                       
000880         ORGANIZATION IS SEQUENTIAL                                       
000890         ACCESS MODE IS SEQUENTIAL                                        
000900         FILE STATUS  IS WS-TRANFILE-STATUS.                              
000910                                                                          
000920     SELECT MONTHLY-BREAKDOWN-OUT ASSIGN TO MBRKOUT                       
000930         ORGANIZATION IS SEQUENTIAL                                       
000940         FILE STATUS  IS WS-MBRKOUT-STATUS.                               
000950                                                                          
000960     SELECT REWARDS-SUMMARY-OUT  ASSIGN TO SUMMOUT                        
000970         ORGANIZATION IS SEQUENTIAL                                       
000980         FILE STATUS  IS WS-SUMMOUT-STATUS.                               
000990                                                                          
001000     SELECT CUSTOMER-RPT         ASSIGN TO REWRPT                         
001010         ORGANIZATION IS SEQUENTIAL                                       
001020         FILE STATUS  IS WS-REWRPT-STATUS.                                
001030                                                                          
001040*****************************************************************         
001050 DATA DIVISION.                                                           
001060 FILE SECTION.                                                            
001070                                                                          
001080 FD  PARM-CARD-FILE                                                       
001090     LABEL RECORDS ARE STANDARD.                                          
001100 01  PARM-CARD-REC               PIC X(80).                               
001110                                                                          
001120 FD  CUSTOMER-MASTER                                                      
001130     RECORDING MODE IS F.                                                 
001140 COPY RWDCUST REPLACING ==:TAG:== BY ==CUST==.                            
001150                                                                          
001160 FD  TRANSACTION-FILE                                                     
001170     RECORDING MODE IS F.                                                 
001180 COPY RWDTRAN REPLACING ==:TAG:== BY ==TRAN==.                            
001190                                                                          
001200 FD  MONTHLY-BREAKDOWN-OUT                                                
001210     RECORDING MODE IS F.                                                 
001220 COPY RWDMBRK.                                                            
001230                                                                          
001240 FD  REWARDS-SUMMARY-OUT                                                  
001250     RECORDING MODE IS F.                                                 
001260 COPY RWDSUMM.                                                            
001270                                                                          
001280 FD  CUSTOMER-RPT                                                         
001290     LABEL RECORDS ARE STANDARD.                                          
001300 01  RPT-LINE-OUT                PIC X(80).                               
001310                                                                          
001320*****************************************************************         
001330 WORKING-STORAGE SECTION.                                                 
001340*****************************************************************         
001350                                                                          
001360 01  SWITCHES-IN-PROGRAM.                                                 
001370     05  WS-CUSTMAST-EOF-SW        PIC X(01) VALUE 'N'.                   
001380         88  WS-CUSTMAST-EOF           VALUE 'Y'.                         
001390     05  WS-TRANFILE-EOF-SW        PIC X(01) VALUE 'N'.                   
001400         88  WS-TRANFILE-EOF           VALUE 'Y'.                         
001410     05  WS-SHOW-TRANS-SW          PIC X(01) VALUE 'N'.                   
001420         88  WS-SHOW-TRANSACTIONS      VALUE 'Y'.                         
001430     05  WS-WINDOW-START-SW        PIC X(01) VALUE 'N'.                   
001440         88  WS-WINDOW-HAS-START       VALUE 'Y'.                         
001450     05  WS-IN-WINDOW-SW           PIC X(01) VALUE 'N'.                   
001460     05  WS-MONTH-FOUND-SW         PIC X(01) VALUE 'N'.                   
001470         88  WS-MONTH-FOUND            VALUE 'Y'.                         
001480     05  FILLER                    PIC X(01).                             
001490                                                                          
001500 01  WS-CURR-YEAR-MONTH            PIC 9(06).                             
001510                                                                          
001520 01  WS-SYSTEM-DATE.                                                      
001530     05  WS-RAW-DATE-FROM-SYS      PIC 9(06).                             
001540     05  FILLER                    PIC X(01).                             
001550 01  WS-RAW-DATE-FROM-SYS-X REDEFINES WS-RAW-DATE-FROM-SYS.       Y2K0885 
001560     05  WS-RAW-YY                 PIC 9(02).                     Y2K0885 
001570     05  WS-RAW-MM                 PIC 9(02).                             
001580     05  WS-RAW-DD                 PIC 9(02).                             
001590     05  FILLER                    PIC X(01).                             
001600                                                                          
001610 01  WS-TODAY-DATE.                                                       
001620     05  WS-TODAY-CCYY             PIC 9(04).                             
001630     05  WS-TODAY-MM               PIC 9(02).                             
001640     05  WS-TODAY-DD               PIC 9(02).                             
001650     05  FILLER                    PIC X(01).                             
001660                                                                          
001670*--- FILE STATUS BYTES AND RUN SWITCHES -----------------------           
001680 01  WS-FIELDS.                                                           
001690     05  WS-PARMCRD-STATUS         PIC X(02) VALUE SPACES.                
001700         88  WS-PARMCRD-OK             VALUE '00'.                        
001710     05  WS-CUSTMAST-STATUS        PIC X(02) VALUE SPACES.                
001720         88  WS-CUSTMAST-OK            VALUE '00'.                        
001730     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.                
001740         88  WS-TRANFILE-OK            VALUE '00'.                        
001750     05  WS-MBRKOUT-STATUS         PIC X(02) VALUE SPACES.                
001760         88  WS-MBRKOUT-OK             VALUE '00'.                        
001770     05  WS-SUMMOUT-STATUS         PIC X(02) VALUE SPACES.                
001780         88  WS-SUMMOUT-OK             VALUE '00'.                        
001790     05  WS-REWRPT-STATUS          PIC X(02) VALUE SPACES.                
001800         88  WS-REWRPT-OK              VALUE '00'.                        
001810     05  FILLER                    PIC X(01).                             
001820                                                                          
001830*--- WINDOW START/END, RESOLVED BY THE SCHEDULER STEP AHEAD OF -          
001840*--- US                                                        -          
001850 01  WS-WINDOW-FIELDS.                                                    
001860     05  WS-WINDOW-START-DT        PIC 9(08) VALUE ZEROS.                 
001870     05  WS-WINDOW-START-DT-X REDEFINES WS-WINDOW-START-DT.               
001880         10  WS-WS-CCYY                PIC 9(04).                         
001890         10  WS-WS-MM                  PIC 9(02).                         
001900         10  WS-WS-DD                  PIC 9(02).                         
001910     05  WS-WINDOW-END-DT          PIC 9(08) VALUE ZEROS.                 
001920     05  WS-WINDOW-END-DT-X REDEFINES WS-WINDOW-END-DT.                   
001930         10  WS-WE-CCYY                PIC 9(04).                         
001940         10  WS-WE-MM                  PIC 9(02).                         
001950         10  WS-WE-DD                  PIC 9(02).                         
001960     05  FILLER                    PIC X(01).                             
001970                                                                          
001980*--- PARM CARD LAYOUT - ONE 80-BYTE CARD IMAGE -----------------          
001990 01  WS-PARM-CARD-X.                                                      
002000     05  WS-PARM-START-DATE        PIC 9(08).                             
002010     05  WS-PARM-END-DATE          PIC 9(08).                             
002020     05  WS-PARM-SHOW-TRANS        PIC X(01).                             
002030     05  FILLER                    PIC X(63).                             
002040                                                                          
002050*--- RUN COUNTERS AND WORK SUBSCRIPTS - ALL BINARY/PACKED ------          
002060 01  WORK-VARIABLES.                                                      
002070     05  WS-CUST-IX                PIC S9(04) COMP VALUE +0.              
002080     05  WS-MO-IX                  PIC S9(04) COMP VALUE +0.              
002090     05  WS-MO-INSERT-IX           PIC S9(04) COMP VALUE +0.              
002100     05  WS-MO-SHIFT-IX            PIC S9(04) COMP VALUE +0.              
002110     05  WS-MO-NEXT-IX             PIC S9(04) COMP VALUE +0.              
002120     05  WS-MO-STORE-IX            PIC S9(04) COMP VALUE +0.              
002130     05  WS-EL-IX                  PIC S9(04) COMP VALUE +0.              
002140     05  WS-EL-INSERT-IX           PIC S9(04) COMP VALUE +0.              
002150     05  WS-EL-SHIFT-IX            PIC S9(04) COMP VALUE +0.              
002160     05  WS-EL-NEXT-IX             PIC S9(04) COMP VALUE +0.              
002170     05  WS-EL-STORE-IX            PIC S9(04) COMP VALUE +0.              
002180     05  WS-TXN-DATETIME-NUM       PIC 9(14) VALUE ZEROS.                 
002190     05  FILLER                    PIC X(01).                             
002200                                                                          
002210 01  REPORT-TOTALS.                                                       
002220     05  NUM-CUST-PROCESSED    PIC S9(07) COMP-3 VALUE +0.                
002230     05  NUM-TRAN-READ         PIC S9(07) COMP-3 VALUE +0.                
002240     05  NUM-TRAN-ELIGIBLE     PIC S9(07) COMP-3 VALUE +0.                
002250     05  NUM-MONTHS-WRITTEN    PIC S9(07) COMP-3 VALUE +0.                
002260     05  NUM-POINTS-AWARDED    PIC S9(09) COMP-3 VALUE +0.                
002270     05  FILLER                PIC X(01).                                 
002280                                                                          
002290*--- ONE CUSTOMER MASTER ENTRY, LOADED FROM CUSTOMER-MASTER ----          
002300 01  WS-CUST-TABLE.                                                       
002310     05  WS-CUST-ENTRY OCCURS 50 TIMES                                    
002320                       INDEXED BY WS-CT-IX.                               
002330         10  WS-CT-CUST-ID         PIC 9(09).                             
002340         10  WS-CT-CUST-NAME       PIC X(40).                             
002350     05  FILLER                    PIC X(01).                             
002360 01  WS-CUST-COUNT                 PIC S9(04) COMP VALUE +0.              
002370                                                                          
002380*--- ELIGIBLE-TRANSACTION WORK TABLE - REBUILT EVERY CUSTOMER --          
002390 01  WS-ELIG-TABLE.                                                       
002400     05  WS-ELIG-ENTRY OCCURS 2000 TIMES                                  
002410                       INDEXED BY WS-EL-TAB-IX.                           
002420         10  EL-TXN-ID             PIC 9(09).                             
002430         10  EL-TXN-AMOUNT         PIC S9(07)V99 COMP-3.                  
002440         10  EL-TXN-DATE           PIC 9(08).                             
002450         10  EL-TXN-TIME           PIC 9(06).                             
002460         10  EL-TXN-POINTS         PIC S9(07) COMP.                       
002470     05  FILLER                    PIC X(01).                             
002480 01  WS-ELIG-COUNT                 PIC S9(04) COMP VALUE +0.              
002490                                                                          
002500*--- MONTHLY-BREAKDOWN WORK TABLE - REBUILT EVERY CUSTOMER -----          
002510 01  WS-MONTH-TABLE.                                                      
002520     05  WS-MONTH-ENTRY OCCURS 120 TIMES                                  
002530                       INDEXED BY WS-MO-TAB-IX.                           
002540         10  MO-YEAR-MONTH         PIC 9(06).                             
002550         10  MO-POINTS             PIC S9(07) COMP.                       
002560     05  FILLER                    PIC X(01).                             
002570 01  WS-MONTH-COUNT                PIC S9(04) COMP VALUE +0.              
002580                                                                          
002590*--- CURRENT-CUSTOMER WORK AREA ---------------------------------         
002600 01  WS-CURR-CUST.                                                        
002610     05  WS-CC-CUST-ID             PIC 9(09).                             
002620     05  WS-CC-CUST-NAME           PIC X(40).                             
002630     05  WS-CC-TOTAL-POINTS        PIC S9(09) COMP-3 VALUE +0.            
002640     05  FILLER                    PIC X(01).                             
002650                                                                          
002660*--- POINT-FORMULA WORK AREA (122-CALC-POINTS-FORMULA) ---------          
002670 01  WS-POINTS-WORK.                                                      
002680     05  WS-PW-CAPPED-AMOUNT       PIC S9(07)V99 COMP-3.                  
002690     05  WS-PW-OVER-100-PTS        PIC S9(07) COMP.                       
002700     05  WS-PW-50-100-PTS          PIC S9(07) COMP.                       
002710     05  FILLER                    PIC X(01).                             
002720                                                                          
002730*--- INSERTION-SORT HOLD AREAS - SAME IDIOM FOR BOTH TABLES ----          
002740 01  WS-MO-SORT-HOLD.                                                     
002750     05  WS-MO-INS-YM              PIC 9(06).                             
002760     05  WS-MO-INS-PTS             PIC S9(07) COMP.                       
002770     05  FILLER                    PIC X(01).                             
002780 01  WS-EL-SORT-HOLD.                                                     
002790     05  WS-EL-INS-DATE            PIC 9(08).                             
002800     05  WS-EL-INS-TIME            PIC 9(06).                             
002810     05  WS-EL-INS-ID              PIC 9(09).                             
002820     05  WS-EL-INS-AMOUNT          PIC S9(07)V99 COMP-3.                  
002830     05  WS-EL-INS-PTS             PIC S9(07) COMP.                       
002840     05  FILLER                    PIC X(01).                             
002850                                                                          
002860*--- REPORT LINES -----------------------------------------------         
002870 01  RPT-HEADING-1.                                                       
002880     05  FILLER                    PIC X(17) VALUE                        
002890         'CUSTOMER REWARDS '.                                             
002900     05  RPT1-CUST-ID              PIC 9(09).                             
002910     05  FILLER                    PIC X(02) VALUE SPACES.                
002920     05  RPT1-CUST-NAME            PIC X(40).                             
002930     05  FILLER                    PIC X(10) VALUE SPACES.                
002940 01  RPT-HEADING-2.                                                       
002950     05  FILLER                    PIC X(10) VALUE                        
002960         'YEAR-MONTH'.                                                    
002970     05  FILLER                    PIC X(04) VALUE SPACES.                
002980     05  FILLER                    PIC X(06) VALUE                        
002990         'POINTS'.                                                        
003000     05  FILLER                    PIC X(58) VALUE SPACES.                
003010 01  RPT-DETAIL-MONTH.                                                    
003020     05  RPT2-YEAR                 PIC 9999.                              
003030     05  FILLER                    PIC X(01) VALUE '-'.                   
003040     05  RPT2-MONTH                PIC 99.                                
003050     05  FILLER                    PIC X(06) VALUE SPACES.                
003060     05  RPT2-POINTS               PIC ZZZ,ZZ9.                           
003070     05  FILLER                    PIC X(59) VALUE SPACES.                
003080 01  RPT-DETAIL-TRAN.                                                     
003090     05  FILLER                    PIC X(04) VALUE SPACES.                
003100     05  FILLER                    PIC X(06) VALUE                        
003110         'TXN ID'.                                                        
003120     05  RPT3-TXN-ID               PIC Z(08)9.                            
003130     05  FILLER                    PIC X(03) VALUE SPACES.                
003140     05  RPT3-TXN-DATE             PIC 9(08).                             
003150     05  FILLER                    PIC X(03) VALUE SPACES.                
003160     05  RPT3-TXN-AMOUNT           PIC Z,ZZZ,ZZ9.99.                      
003170     05  FILLER                    PIC X(30) VALUE SPACES.                
003180 01  RPT-FOOTER-1.                                                        
003190     05  FILLER                    PIC X(16) VALUE                        
003200         'TOTAL POINTS : '.                                               
003210     05  RPT4-TOTAL-POINTS         PIC Z,ZZZ,ZZ9.                         
003220     05  FILLER                    PIC X(10) VALUE SPACES.                
003230     05  FILLER                    PIC X(14) VALUE                        
003240         'TXN COUNT  : '.                                                 
003250     05  RPT4-TXN-COUNT            PIC ZZ,ZZ9.                            
003260     05  FILLER                    PIC X(27) VALUE SPACES.                
003270 01  RPT-RUN-TOTALS-1.                                                    
003280     05  FILLER                    PIC X(30) VALUE                        
003290         'REWARDS RUN SUMMARY - DATE: '.                                  
003300     05  RPT5-MM                   PIC 99.                                
003310     05  FILLER                    PIC X(01) VALUE '/'.                   
003320     05  RPT5-DD                   PIC 99.                                
003330     05  FILLER                    PIC X(01) VALUE '/'.                   
003340     05  RPT5-CCYY                 PIC 9999.                              
003350     05  FILLER                    PIC X(31) VALUE SPACES.                
003360 01  RPT-RUN-TOTALS-2.                                                    
003370     05  FILLER                    PIC X(24) VALUE                        
003380         'CUSTOMERS PROCESSED  : '.                                       
003390     05  RPT6-CUST-COUNT           PIC ZZZ,ZZ9.                           
003400     05  FILLER                    PIC X(49) VALUE SPACES.                
003410 01  RPT-RUN-TOTALS-3.                                                    
003420     05  FILLER                    PIC X(24) VALUE                        
003430         'TRANSACTIONS READ    : '.                                       
003440     05  RPT7-TRAN-READ            PIC ZZZ,ZZ9.                           
003450     05  FILLER                    PIC X(49) VALUE SPACES.                
003460 01  RPT-RUN-TOTALS-4.                                                    
003470     05  FILLER                    PIC X(24) VALUE                        
003480         'ELIGIBLE TRANSACTIONS: '.                                       
003490     05  RPT8-TRAN-ELIG            PIC ZZZ,ZZ9.                           
003500     05  FILLER                    PIC X(49) VALUE SPACES.                
003510 01  RPT-RUN-TOTALS-5.                                                    
003520     05  FILLER                    PIC X(24) VALUE                        
003530         'TOTAL POINTS AWARDED : '.                                       
003540     05  RPT9-POINTS               PIC Z,ZZZ,ZZ9.                         
003550     05  FILLER                    PIC X(49) VALUE SPACES.                
003560                                                                          
003570*****************************************************************         
003580 PROCEDURE DIVISION.                                                      
003590*****************************************************************         
003600                                                                          
003610 000-MAIN.                                                                
003620     PERFORM 700-OPEN-FILES.                                              
003630     PERFORM 710-READ-PARM-CARD.                                          
003640     PERFORM 720-LOAD-CUSTOMER-TABLE.                                     
003650     PERFORM 800-INIT-REPORT.                                             
003660     PERFORM 100-PROCESS-CUSTOMER                                         
003670         VARYING WS-CUST-IX FROM 1 BY 1                                   
003680         UNTIL WS-CUST-IX > WS-CUST-COUNT.                                
003690     PERFORM 850-REPORT-RUN-TOTALS.                                       
003700     PERFORM 790-CLOSE-FILES.                                             
003710     GOBACK.                                                              
003720                                                                          
003730*****************************************************************         
003740 100-PROCESS-CUSTOMER.                                                    
003750*--- WE DRIVE THIS ENTIRELY FROM THE MASTER WE JUST LOADED, SO -          
003760*--- THE "CUSTOMER NOT FOUND" CONDITION IN THE ON-LINE LOOKUP --          
003770*--- CANNOT ARISE HERE - EVERY ENTRY IN WS-CUST-TABLE CAME FROM   RWD0061 
003780*--- THE MASTER ITSELF.                                           RWD0061 
003790     MOVE WS-CT-CUST-ID(WS-CUST-IX)   TO WS-CC-CUST-ID.                   
003800     MOVE WS-CT-CUST-NAME(WS-CUST-IX) TO WS-CC-CUST-NAME.                 
003810     MOVE 0 TO WS-ELIG-COUNT WS-MONTH-COUNT.                              
003820     MOVE 0 TO WS-CC-TOTAL-POINTS.                                        
003830     PERFORM 110-SELECT-ELIGIBLE-TXNS.                                    
003840     PERFORM 130-GROUP-BY-MONTH                                           
003850         VARYING WS-EL-IX FROM 1 BY 1                                     
003860         UNTIL WS-EL-IX > WS-ELIG-COUNT.                                  
003870     IF WS-MONTH-COUNT > 1                                                
003880         PERFORM 640-SORT-MONTHS-DESCENDING                               
003890     END-IF.                                                              
003900     IF WS-SHOW-TRANSACTIONS AND WS-ELIG-COUNT > 1                        
003910         PERFORM 650-SORT-TXNS-DESCENDING                                 
003920     END-IF.                                                              
003930     PERFORM 140-WRITE-SUMMARY-RECORD.                                    
003940     PERFORM 150-WRITE-BREAKDOWN-RECORDS                                  
003950         VARYING WS-MO-IX FROM 1 BY 1                                     
003960         UNTIL WS-MO-IX > WS-MONTH-COUNT.                                 
003970     PERFORM 160-PRINT-CUSTOMER-REPORT.                                   
003980     ADD 1 TO NUM-CUST-PROCESSED.                                         
003990                                                                          
004000*****************************************************************         
004010 110-SELECT-ELIGIBLE-TXNS.                                                
004020*--- RE-SCAN THE TRANSACTION FILE FROM THE TOP FOR EVERY CUSTOMER         
004030*--- ON THE MASTER - THE FILE IS SMALL ENOUGH THAT A TABLE LOAD           
004040*--- KEYED BY CUSTOMER IS NOT WORTH THE WORKING-STORAGE IT COSTS.         
004050     CLOSE TRANSACTION-FILE.                                              
004060     OPEN INPUT TRANSACTION-FILE.                                         
004070     MOVE 'N' TO WS-TRANFILE-EOF-SW.                                      
004080     PERFORM 112-READ-TRAN-RECORD.                                        
004090     PERFORM 114-TEST-ONE-TRAN UNTIL WS-TRANFILE-EOF.                     
004100                                                                          
004110*****************************************************************         
004120 112-READ-TRAN-RECORD.                                                    
004130     READ TRANSACTION-FILE                                                
004140         AT END MOVE 'Y' TO WS-TRANFILE-EOF-SW                            
004150     END-READ.                                                            
004160     IF NOT WS-TRANFILE-EOF                                               
004170         ADD 1 TO NUM-TRAN-READ                                           
004180     END-IF.                                                              
004190                                                                          
004200*****************************************************************         
004210 114-TEST-ONE-TRAN.                                                       
004220     IF TRAN-CUST-ID = WS-CC-CUST-ID                                      
004230         AND TRAN-STATUS = 'COMPLETED '                                   
004240         AND TRAN-AMOUNT > 50.00                                          
004250         PERFORM 116-IN-DATE-WINDOW                                       
004260         IF WS-IN-WINDOW-SW = 'Y'                                         
004270             PERFORM 120-COMPUTE-POINTS                                   
004280         END-IF                                                           
004290     END-IF.                                                              
004300     PERFORM 112-READ-TRAN-RECORD.                                        
004310                                                                          
004320*****************************************************************         
004330 116-IN-DATE-WINDOW.                                                      
004340*--- BOUNDS ARE INCLUSIVE - UNBOUNDED SIDE COMES IN AS ZEROS OR -         
004350*--- HIGH-VALUES FROM 710-READ-PARM-CARD.                       -         
004360     MOVE 'Y' TO WS-IN-WINDOW-SW.                                         
004370     IF WS-WINDOW-HAS-START                                               
004380         IF TRAN-DATE < WS-WINDOW-START-DT                                
004390             MOVE 'N' TO WS-IN-WINDOW-SW                                  
004400         END-IF                                                           
004410     END-IF.                                                              
004420     IF TRAN-DATE > WS-WINDOW-END-DT                                      
004430         MOVE 'N' TO WS-IN-WINDOW-SW                                      
004440     END-IF.                                                              
004450                                                                          
004460*****************************************************************         
004470 120-COMPUTE-POINTS.                                                      
004480     PERFORM 122-CALC-POINTS-FORMULA.                                     
004490     ADD 1 TO WS-ELIG-COUNT.                                              
004500     MOVE TRAN-ID           TO EL-TXN-ID(WS-ELIG-COUNT).                  
004510     MOVE TRAN-AMOUNT       TO EL-TXN-AMOUNT(WS-ELIG-COUNT).              
004520     MOVE TRAN-DATE         TO EL-TXN-DATE(WS-ELIG-COUNT).                
004530     MOVE TRAN-TIME         TO EL-TXN-TIME(WS-ELIG-COUNT).                
004540     MOVE WS-PW-OVER-100-PTS TO EL-TXN-POINTS(WS-ELIG-COUNT).             
004550     ADD WS-PW-50-100-PTS   TO EL-TXN-POINTS(WS-ELIG-COUNT).              
004560     ADD EL-TXN-POINTS(WS-ELIG-COUNT) TO WS-CC-TOTAL-POINTS.              
004570     ADD EL-TXN-POINTS(WS-ELIG-COUNT) TO NUM-POINTS-AWARDED.              
004580     ADD 1 TO NUM-TRAN-ELIGIBLE.                                          
004590                                                                          
004600*****************************************************************         
004610 122-CALC-POINTS-FORMULA.                                                 
004620*--- TRUNCATE, DO NOT ROUND, EVERY INTERMEDIATE RESULT - TARGET -         
004630*--- FIELDS CARRY NO DECIMAL PLACES SO COMPUTE TRUNCATES FOR US.-         
004640*--- THE OVER-100 TIER APPLIES ONLY TO THE PART OVER $100.00,     RWD0027 
004650*--- NOT THE WHOLE AMOUNT.                                        RWD0027 
004660     MOVE 0 TO WS-PW-OVER-100-PTS.                                        
004670     IF TRAN-AMOUNT > 100.00                                              
004680         COMPUTE WS-PW-OVER-100-PTS =                                     
004690             (TRAN-AMOUNT - 100.00) * 2                                   
004700         MOVE 100.00 TO WS-PW-CAPPED-AMOUNT                               
004710     ELSE                                                                 
004720         MOVE TRAN-AMOUNT TO WS-PW-CAPPED-AMOUNT                          
004730     END-IF.                                                              
004740     COMPUTE WS-PW-50-100-PTS = WS-PW-CAPPED-AMOUNT - 50.00.              
004750                                                                          
004760*****************************************************************         
004770 130-GROUP-BY-MONTH.                                                      
004780*--- CCYYMM IS JUST THE FIRST SIX BYTES OF THE EIGHT-BYTE TXN-DAT         
004790*--- E.                                                                   
004800     MOVE EL-TXN-DATE(WS-EL-IX)(1:6) TO WS-CURR-YEAR-MONTH.               
004810     SET WS-MO-TAB-IX TO 1.                                               
004820     MOVE 'N' TO WS-MONTH-FOUND-SW.                                       
004830     PERFORM 132-FIND-MONTH-ENTRY                                         
004840         VARYING WS-MO-TAB-IX FROM 1 BY 1                                 
004850         UNTIL WS-MO-TAB-IX > WS-MONTH-COUNT                              
004860            OR WS-MONTH-FOUND.                                            
004870     IF WS-MONTH-FOUND                                                    
004880         SET WS-MO-TAB-IX DOWN BY 1                                       
004890         ADD EL-TXN-POINTS(WS-EL-IX) TO MO-POINTS(WS-MO-TAB-IX)           
004900     ELSE                                                                 
004910         ADD 1 TO WS-MONTH-COUNT                                          
004920         MOVE WS-CURR-YEAR-MONTH TO MO-YEAR-MONTH(WS-MONTH-COUNT)         
004930         MOVE EL-TXN-POINTS(WS-EL-IX) TO MO-POINTS(WS-MONTH-COUNT)        
004940     END-IF.                                                              
004950                                                                          
004960*****************************************************************         
004970 132-FIND-MONTH-ENTRY.                                                    
004980     IF MO-YEAR-MONTH(WS-MO-TAB-IX) = WS-CURR-YEAR-MONTH                  
004990         MOVE 'Y' TO WS-MONTH-FOUND-SW                                    
005000     END-IF.                                                              
005010                                                                          
005020*****************************************************************         
005030 140-WRITE-SUMMARY-RECORD.                                                
005040     MOVE WS-CC-CUST-ID      TO RS-CUST-ID.                               
005050     MOVE WS-CC-CUST-NAME    TO RS-CUST-NAME.                             
005060     MOVE WS-CC-TOTAL-POINTS TO RS-TOTAL-POINTS.                          
005070     MOVE WS-ELIG-COUNT      TO RS-TXN-COUNT.                             
005080     WRITE RS-REC.                                                        
005090                                                                          
005100*****************************************************************         
005110 150-WRITE-BREAKDOWN-RECORDS.                                             
005120     MOVE WS-CC-CUST-ID          TO MB-CUST-ID.                           
005130     MOVE MO-YEAR-MONTH(WS-MO-IX) TO MB-YEAR-MONTH.                       
005140     MOVE MO-POINTS(WS-MO-IX)     TO MB-POINTS.                           
005150     WRITE MB-REC.                                                        
005160     ADD 1 TO NUM-MONTHS-WRITTEN.                                         
005170                                                                          
005180*****************************************************************         
005190 160-PRINT-CUSTOMER-REPORT.                                               
005200     MOVE WS-CC-CUST-ID       TO RPT1-CUST-ID.                            
005210     MOVE WS-CC-CUST-NAME     TO RPT1-CUST-NAME.                          
005220     WRITE RPT-LINE-OUT FROM RPT-HEADING-1 AFTER ADVANCING PAGE.          
005230     WRITE RPT-LINE-OUT FROM RPT-HEADING-2 AFTER ADVANCING 1.             
005240     PERFORM 162-PRINT-ONE-MONTH                                          
005250         VARYING WS-MO-IX FROM 1 BY 1                                     
005260         UNTIL WS-MO-IX > WS-MONTH-COUNT.                                 
005270     IF WS-SHOW-TRANSACTIONS                                              
005280         PERFORM 164-PRINT-ONE-TRAN                                       
005290             VARYING WS-EL-IX FROM 1 BY 1                                 
005300             UNTIL WS-EL-IX > WS-ELIG-COUNT                               
005310     END-IF.                                                              
005320     MOVE WS-CC-TOTAL-POINTS TO RPT4-TOTAL-POINTS.                        
005330     MOVE WS-ELIG-COUNT      TO RPT4-TXN-COUNT.                           
005340     WRITE RPT-LINE-OUT FROM RPT-FOOTER-1 AFTER ADVANCING 2.              
005350                                                                          
005360*****************************************************************         
005370 162-PRINT-ONE-MONTH.                                                     
005380     MOVE MO-YEAR-MONTH(WS-MO-IX)(1:4) TO RPT2-YEAR.                      
005390     MOVE MO-YEAR-MONTH(WS-MO-IX)(5:2) TO RPT2-MONTH.                     
005400     MOVE MO-POINTS(WS-MO-IX)          TO RPT2-POINTS.                    
005410     WRITE RPT-LINE-OUT FROM RPT-DETAIL-MONTH AFTER ADVANCING 1.          
005420                                                                          
005430*****************************************************************         
005440 164-PRINT-ONE-TRAN.                                                      
005450     MOVE EL-TXN-ID(WS-EL-IX)     TO RPT3-TXN-ID.                         
005460     MOVE EL-TXN-DATE(WS-EL-IX)   TO RPT3-TXN-DATE.                       
005470     MOVE EL-TXN-AMOUNT(WS-EL-IX) TO RPT3-TXN-AMOUNT.                     
005480     WRITE RPT-LINE-OUT FROM RPT-DETAIL-TRAN AFTER ADVANCING 1.           
005490                                                                          
005500*****************************************************************         
005510 640-SORT-MONTHS-DESCENDING.                                              
005520*--- ADAPTED FROM THE SHOPS STANDARD INSERTION-SORT SUBROUTINE -          
005530*--- HERE RESTATED IN LINE AND DESCENDING, NOT ASCENDING.      -          
005540     PERFORM 642-INSERT-ONE-MONTH                                         
005550         VARYING WS-MO-INSERT-IX FROM 2 BY 1                              
005560         UNTIL WS-MO-INSERT-IX > WS-MONTH-COUNT.                          
005570                                                                          
005580*****************************************************************         
005590 642-INSERT-ONE-MONTH.                                                    
005600     MOVE MO-YEAR-MONTH(WS-MO-INSERT-IX) TO WS-MO-INS-YM.                 
005610     MOVE MO-POINTS(WS-MO-INSERT-IX)     TO WS-MO-INS-PTS.                
005620     COMPUTE WS-MO-SHIFT-IX = WS-MO-INSERT-IX - 1.                        
005630     PERFORM 644-SHIFT-MONTH-UP                                           
005640         UNTIL WS-MO-SHIFT-IX <= 0                                        
005650            OR MO-YEAR-MONTH(WS-MO-SHIFT-IX) >= WS-MO-INS-YM.             
005660     COMPUTE WS-MO-STORE-IX = WS-MO-SHIFT-IX + 1.                         
005670     MOVE WS-MO-INS-YM  TO MO-YEAR-MONTH(WS-MO-STORE-IX).                 
005680     MOVE WS-MO-INS-PTS TO MO-POINTS(WS-MO-STORE-IX).                     
005690                                                                          
005700*****************************************************************         
005710 644-SHIFT-MONTH-UP.                                                      
005720     COMPUTE WS-MO-NEXT-IX = WS-MO-SHIFT-IX + 1.                          
005730     MOVE MO-YEAR-MONTH(WS-MO-SHIFT-IX)                                   
005740         TO MO-YEAR-MONTH(WS-MO-NEXT-IX).                                 
005750     MOVE MO-POINTS(WS-MO-SHIFT-IX) TO MO-POINTS(WS-MO-NEXT-IX).          
005760     COMPUTE WS-MO-SHIFT-IX = WS-MO-SHIFT-IX - 1.                         
005770                                                                          
005780*****************************************************************         
005790 650-SORT-TXNS-DESCENDING.                                                
005800*--- SAME IDIOM AS 640, KEYED ON DATE THEN TIME, FOR THE OPTIONAL         
005810*--- TRANSACTION ECHO-BACK REQUESTED VIA THE PARM CARD.           RWD0038 
005820     PERFORM 652-INSERT-ONE-TRAN                                          
005830         VARYING WS-EL-INSERT-IX FROM 2 BY 1                              
005840         UNTIL WS-EL-INSERT-IX > WS-ELIG-COUNT.                           
005850                                                                          
005860*****************************************************************         
005870 652-INSERT-ONE-TRAN.                                                     
005880     MOVE EL-TXN-DATE(WS-EL-INSERT-IX)   TO WS-EL-INS-DATE.               
005890     MOVE EL-TXN-TIME(WS-EL-INSERT-IX)   TO WS-EL-INS-TIME.               
005900     MOVE EL-TXN-ID(WS-EL-INSERT-IX)     TO WS-EL-INS-ID.                 
005910     MOVE EL-TXN-AMOUNT(WS-EL-INSERT-IX) TO WS-EL-INS-AMOUNT.             
005920     MOVE EL-TXN-POINTS(WS-EL-INSERT-IX) TO WS-EL-INS-PTS.                
005930     COMPUTE WS-EL-SHIFT-IX = WS-EL-INSERT-IX - 1.                        
005940     PERFORM 654-SHIFT-TRAN-UP                                            
005950         UNTIL WS-EL-SHIFT-IX <= 0                                        
005960            OR EL-TXN-DATE(WS-EL-SHIFT-IX) > WS-EL-INS-DATE               
005970            OR (EL-TXN-DATE(WS-EL-SHIFT-IX) = WS-EL-INS-DATE AND          
005980                EL-TXN-TIME(WS-EL-SHIFT-IX) >= WS-EL-INS-TIME).           
005990     COMPUTE WS-EL-STORE-IX = WS-EL-SHIFT-IX + 1.                         
006000     MOVE WS-EL-INS-DATE   TO EL-TXN-DATE(WS-EL-STORE-IX).                
006010     MOVE WS-EL-INS-TIME   TO EL-TXN-TIME(WS-EL-STORE-IX).                
006020     MOVE WS-EL-INS-ID     TO EL-TXN-ID(WS-EL-STORE-IX).                  
006030     MOVE WS-EL-INS-AMOUNT TO EL-TXN-AMOUNT(WS-EL-STORE-IX).              
006040     MOVE WS-EL-INS-PTS    TO EL-TXN-POINTS(WS-EL-STORE-IX).              
006050                                                                          
006060*****************************************************************         
006070 654-SHIFT-TRAN-UP.                                                       
006080     COMPUTE WS-EL-NEXT-IX = WS-EL-SHIFT-IX + 1.                          
006090     MOVE EL-TXN-DATE(WS-EL-SHIFT-IX)                                     
006100         TO EL-TXN-DATE(WS-EL-NEXT-IX).                                   
006110     MOVE EL-TXN-TIME(WS-EL-SHIFT-IX)                                     
006120         TO EL-TXN-TIME(WS-EL-NEXT-IX).                                   
006130     MOVE EL-TXN-ID(WS-EL-SHIFT-IX)   TO EL-TXN-ID(WS-EL-NEXT-IX).        
006140     MOVE EL-TXN-AMOUNT(WS-EL-SHIFT-IX)                                   
006150         TO EL-TXN-AMOUNT(WS-EL-NEXT-IX).                                 
006160     MOVE EL-TXN-POINTS(WS-EL-SHIFT-IX)                                   
006170         TO EL-TXN-POINTS(WS-EL-NEXT-IX).                                 
006180     COMPUTE WS-EL-SHIFT-IX = WS-EL-SHIFT-IX - 1.                         
006190                                                                          
006200*****************************************************************         
006210 700-OPEN-FILES.                                                          
006220     OPEN INPUT  PARM-CARD-FILE.                                          
006230     OPEN INPUT  CUSTOMER-MASTER.                                         
006240     OPEN INPUT  TRANSACTION-FILE.                                        
006250     OPEN OUTPUT MONTHLY-BREAKDOWN-OUT.                                   
006260     OPEN OUTPUT REWARDS-SUMMARY-OUT.                                     
006270     OPEN OUTPUT CUSTOMER-RPT.                                            
006280     IF WS-CUSTMAST-STATUS NOT = '00'                                     
006290         DISPLAY 'RWDPTS - ERROR OPENING CUSTMAST.'                       
006300         DISPLAY '   FILE STATUS: ' WS-CUSTMAST-STATUS                    
006310         MOVE 16 TO RETURN-CODE                                           
006320         GOBACK                                                           
006330     END-IF.                                                              
006340                                                                          
006350*****************************************************************         
006360 710-READ-PARM-CARD.                                                      
006370*--- ONE CARD IMAGE - START-DATE, END-DATE, SHOW-TRANS SWITCH. -          
006380*--- A BLANK OR MISSING CARD MEANS "WHOLE FILE, NO ECHO-BACK". -          
006390     MOVE SPACES TO WS-PARM-CARD-X.                                       
006400     READ PARM-CARD-FILE INTO WS-PARM-CARD-X                              
006410         AT END CONTINUE                                                  
006420     END-READ.                                                            
006430     IF WS-PARM-START-DATE IS NUMERIC AND WS-PARM-START-DATE > 0          
006440         MOVE WS-PARM-START-DATE TO WS-WINDOW-START-DT                    
006450         MOVE 'Y'               TO WS-WINDOW-START-SW                     
006460     END-IF.                                                              
006470     IF WS-PARM-END-DATE IS NUMERIC AND WS-PARM-END-DATE > 0              
006480         MOVE WS-PARM-END-DATE   TO WS-WINDOW-END-DT                      
006490     ELSE                                                                 
006500         ACCEPT WS-RAW-DATE-FROM-SYS FROM DATE                            
006510         PERFORM 450-WINDOW-CENTURY                                       
006520         COMPUTE WS-WINDOW-END-DT =                                       
006530             (WS-TODAY-CCYY * 10000) + (WS-TODAY-MM * 100)                
006540                 + WS-TODAY-DD                                            
006550     END-IF.                                                              
006560     IF WS-PARM-SHOW-TRANS = 'Y' OR 'y'                                   
006570         MOVE 'Y' TO WS-SHOW-TRANS-SW                                     
006580     END-IF.                                                              
006590                                                                          
006600*****************************************************************         
006610 720-LOAD-CUSTOMER-TABLE.                                                 
006620     MOVE 'N' TO WS-CUSTMAST-EOF-SW.                                      
006630     PERFORM 722-READ-CUST-RECORD.                                        
006640     PERFORM 724-STORE-CUST-ENTRY UNTIL WS-CUSTMAST-EOF.                  
006650                                                                          
006660*****************************************************************         
006670 722-READ-CUST-RECORD.                                                    
006680     READ CUSTOMER-MASTER                                                 
006690         AT END MOVE 'Y' TO WS-CUSTMAST-EOF-SW                            
006700     END-READ.                                                            
006710                                                                          
006720*****************************************************************         
006730 724-STORE-CUST-ENTRY.                                                    
006740     ADD 1 TO WS-CUST-COUNT.                                              
006750     MOVE CUST-ID   TO WS-CT-CUST-ID(WS-CUST-COUNT).                      
006760     MOVE CUST-NAME TO WS-CT-CUST-NAME(WS-CUST-COUNT).                    
006770     PERFORM 722-READ-CUST-RECORD.                                        
006780                                                                          
006790*****************************************************************         
006800 790-CLOSE-FILES.                                                         
006810     CLOSE PARM-CARD-FILE CUSTOMER-MASTER TRANSACTION-FILE                
006820           MONTHLY-BREAKDOWN-OUT REWARDS-SUMMARY-OUT CUSTOMER-RPT.        
006830                                                                          
006840*****************************************************************         
006850 800-INIT-REPORT.                                                         
006860     MOVE 0 TO NUM-CUST-PROCESSED NUM-TRAN-READ NUM-TRAN-ELIGIBLE         
006870               NUM-MONTHS-WRITTEN NUM-POINTS-AWARDED.                     
006880                                                                          
006890*****************************************************************         
006900 850-REPORT-RUN-TOTALS.                                                   
006910     MOVE WS-TODAY-MM   TO RPT5-MM.                                       
006920     MOVE WS-TODAY-DD   TO RPT5-DD.                                       
006930     MOVE WS-TODAY-CCYY TO RPT5-CCYY.                                     
006940     WRITE RPT-LINE-OUT FROM RPT-RUN-TOTALS-1                             
006950         AFTER ADVANCING PAGE.                                            
006960     MOVE NUM-CUST-PROCESSED TO RPT6-CUST-COUNT.                          
006970     WRITE RPT-LINE-OUT FROM RPT-RUN-TOTALS-2 AFTER ADVANCING 2.          
006980     MOVE NUM-TRAN-READ      TO RPT7-TRAN-READ.                           
006990     WRITE RPT-LINE-OUT FROM RPT-RUN-TOTALS-3 AFTER ADVANCING 1.          
007000     MOVE NUM-TRAN-ELIGIBLE  TO RPT8-TRAN-ELIG.                           
007010     WRITE RPT-LINE-OUT FROM RPT-RUN-TOTALS-4 AFTER ADVANCING 1.          
007020     MOVE NUM-POINTS-AWARDED TO RPT9-POINTS.                              
007030     WRITE RPT-LINE-OUT FROM RPT-RUN-TOTALS-5 AFTER ADVANCING 1.          
007040                                                                          
007050*****************************************************************         
007060 450-WINDOW-CENTURY.                                              Y2K0885 
007070*--- ACCEPT FROM DATE ONLY GIVES A TWO-DIGIT YEAR.  WINDOW IT TO  Y2K0885 
007080*--- CENTURY 20 FOR 00-49, CENTURY 19 FOR 50-99 - THIS SYSTEM     Y2K0885 
007090*--- HAS NO TRANSACTION DATA FROM BEFORE 1950 SO THE WINDOW IS    Y2K0885 
007100*--- SAFE.                                                        Y2K0885 
007110     IF WS-RAW-YY < 50                                            Y2K0885 
007120         COMPUTE WS-TODAY-CCYY = 2000 + WS-RAW-YY                 Y2K0885 
007130     ELSE                                                         Y2K0885 
007140         COMPUTE WS-TODAY-CCYY = 1900 + WS-RAW-YY                 Y2K0885 
007150     END-IF.                                                      Y2K0885 
007160     MOVE WS-RAW-MM TO WS-TODAY-MM.                                       
007170     MOVE WS-RAW-DD TO WS-TODAY-DD.                                       
