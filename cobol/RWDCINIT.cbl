000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RWDCINIT.                                                 
000120 AUTHOR.        R T WALSH.                                                
000130 INSTALLATION.  CUSTOMER LOYALTY SYSTEMS GROUP.                           
000140 DATE-WRITTEN.  03/11/94.                                                 
000150 DATE-COMPILED. 03/11/94.                                                 
000160 SECURITY.      NON-CONFIDENTIAL.                                         
000170                                                                          
000180*****************************************************************         
000190* PROGRAM    :  RWDCINIT                                                  
000200*                                                                         
000210* FUNCTION   :  ONE-TIME / IDEMPOTENT LOAD OF THE CUSTOMER MASTER         
000220*               FILE FOR THE REWARDS POINTS SYSTEM.  IF THE               
000230*               MASTER ALREADY HAS RECORDS ON IT THIS RUN DOES            
000240*               NOTHING -  IT IS SAFE TO RESUBMIT THIS JOB ANY            
000250*               NUMBER OF TIMES.  ON AN EMPTY MASTER IT WRITES            
000260*               THE FIXED STARTER LIST OF FIVE CUSTOMERS, EACH            
000270*               WITH A JOIN DATE OF TODAY LESS N MONTHS, WHERE N          
000280*               IS THE CUSTOMERS POSITION IN THE STARTER LIST             
000290*               (FIRST CUSTOMER = 0 MONTHS BACK, SECOND = 1, ETC)         
000300*                                                                         
000310* CALLED BY  :  RUN AS A STANDALONE STEP AHEAD OF RWDCSVLD AND            
000320*               RWDPTS IN THE NIGHTLY REWARDS STREAM.                     
000330*****************************************************************         
000340*                         CHANGE LOG                                      
000350*-----------------------------------------------------------------        
000360* DATE     BY   TICKET     DESCRIPTION                                    
000370*-----------------------------------------------------------------        
000380* 03/11/94 RTW  RWD-0001   ORIGINAL VERSION. STARTER LIST OF 5            
000390*                          CUSTOMERS SUPPLIED BY MARKETING FOR            
000400*                          THE PILOT REGION.                              
000410* 07/22/94 RTW  RWD-0014   FIXED MOVE OF WS-SEED-MONTHS-BACK -            
000420*                          WAS COMING OUT ONE MONTH SHORT ON              
000430*                          CUSTOMERS 4 AND 5.                             
000440* 01/05/95 DLK  RWD-0022   ADDED FILE-STATUS DISPLAY ON OPEN              
000450*                          FAILURE PER AUDIT FINDING 95-009.              
000460* 06/19/96 RTW  RWD-0031   CUSTOMER 3 EMAIL DOMAIN CHANGED AT             
000470*                          MARKETING REQUEST (MAILHUB MERGER).            
000480* 11/02/97 DLK  RWD-0045   IDEMPOTENCY CHECK WAS READING A                
000490*                          DELETED-AND-REUSED DD - NOW CHECKS             
000500*                          FILE STATUS 10 EXPLICITLY.                     
000510* 09/14/98 PJM  Y2K-0883   YEAR 2000 REMEDIATION - ACCEPT FROM            
000520*                          DATE ONLY RETURNS A 2-DIGIT YEAR.              
000530*                          WINDOWED TO CENTURY 19 OR 20 BELOW,            
000540*                          SEE 450-WINDOW-CENTURY.  SIGNED OFF            
000550*                          CERTIFIED Y2K READY 09/14/98.                  
000560* 02/08/99 PJM  Y2K-0901   RETEST AFTER ROLLOVER SIMULATION -             
000570*                          NO CHANGES REQUIRED.                           
000580* 04/30/01 SKO  RWD-0077   ADDRESS FIELD WIDTH REVIEW FOR                 
000590*                          DIRECT-MAIL PROJECT - NO CHANGE, 60            
000600*                          BYTES CONFIRMED SUFFICIENT.                    
000610* 08/11/03 SKO  RWD-0091   CUSTOMER 5 PHONE NUMBER CORRECTED              
000620*                          PER MARKETING TICKET 03-2217.                  
000630*-----------------------------------------------------------------        
000640                                                                          
000650 ENVIRONMENT DIVISION.                                                    
000660 CONFIGURATION SECTION.                                                   
000670 SOURCE-COMPUTER. IBM-370.                                                
000680 OBJECT-COMPUTER. IBM-370.                                                
000690 SPECIAL-NAMES.                                                           
000700     C01 IS TOP-OF-FORM.                                                  
000710 INPUT-OUTPUT SECTION.                                                    
000720 FILE-CONTROL.                                                            
000730                                                                          
000740     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAST                            
000750         ORGANIZATION IS SEQUENTIAL                                       
000760         ACCESS MODE IS SEQUENTIAL                                        
000770         FILE STATUS  IS WS-CUSTMAST-STATUS.                              
000780                                                                          
000790*****************************************************************         
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820                                                                          
000830 FD  CUSTOMER-MASTER                                                      
000840     RECORDING MODE IS F.                                                 
000850 COPY RWDCUST REPLACING ==:TAG:== BY ==CUST==.                            
000860                                                                          
000870*****************************************************************         
000880 WORKING-STORAGE SECTION.                                                 
000890*****************************************************************         
000900                                                                          
000910 01  WS-SYSTEM-DATE.                                                      
000920     05  WS-RAW-DATE-FROM-SYS      PIC 9(06).                             
000930     05  FILLER                    PIC X(01).                             
000940 01  WS-RAW-DATE-FROM-SYS-X REDEFINES WS-RAW-DATE-FROM-SYS.       Y2K0883 
000950     05  WS-RAW-YY                 PIC 9(02).                     Y2K0883 
000960     05  WS-RAW-MM                 PIC 9(02).                             
000970     05  WS-RAW-DD                 PIC 9(02).                             
000980                                                                          
000990 01  WS-TODAY-DATE.                                                       
001000     05  WS-TODAY-CCYYMMDD         PIC 9(08).                             
001010     05  FILLER                    PIC X(01).                             
001020 01  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE.                             
001030     05  WS-TODAY-CCYY             PIC 9(04).                             
001040     05  WS-TODAY-MM               PIC 9(02).                             
001050     05  WS-TODAY-DD               PIC 9(02).                             
001060     05  FILLER                    PIC X(01).                             
001070                                                                          
001080 01  WS-JOIN-DATE.                                                        
001090     05  WS-JOIN-CCYYMMDD          PIC 9(08).                             
001100     05  FILLER                    PIC X(01).                             
001110 01  WS-JOIN-DATE-X REDEFINES WS-JOIN-DATE.                               
001120     05  WS-JOIN-CCYY              PIC 9(04).                             
001130     05  WS-JOIN-MM                PIC 9(02).                             
001140     05  WS-JOIN-DD                PIC 9(02).                             
001150     05  FILLER                    PIC X(01).                             
001160                                                                          
001170 01  WS-DATE-MATH.                                                        
001180     05  WS-TOTAL-MONTHS           PIC S9(06) COMP-3 VALUE +0.            
001190     05  WS-NEW-TOTAL-YEARS        PIC S9(06) COMP-3 VALUE +0.            
001200     05  WS-NEW-TOTAL-MONTHS       PIC S9(04) COMP   VALUE +0.            
001210     05  FILLER                    PIC X(01).                             
001220                                                                          
001230 01  WS-FIELDS.                                                           
001240     05  WS-CUSTMAST-STATUS        PIC X(02) VALUE SPACES.                
001250         88  WS-CUSTMAST-OK            VALUE '00'.                        
001260         88  WS-CUSTMAST-EOF           VALUE '10'.                        
001270     05  WS-MASTER-POPULATED       PIC X(01) VALUE 'N'.                   
001280         88  WS-MASTER-IS-POPULATED    VALUE 'Y'.                         
001290     05  WS-SEED-INDEX             PIC S9(04) COMP VALUE +0.              
001300     05  WS-RECS-WRITTEN           PIC S9(05) COMP-3 VALUE +0.            
001310     05  FILLER                    PIC X(01).                             
001320                                                                          
001330 01  WS-SEED-TABLE.                                                       
001340     05  WS-SEED-ENTRY OCCURS 5 TIMES.                                    
001350         10  WS-SEED-NAME          PIC X(40).                             
001360         10  WS-SEED-EMAIL         PIC X(50).                             
001370         10  WS-SEED-PHONE         PIC X(20).                             
001380         10  WS-SEED-ADDRESS       PIC X(60).                             
001390         10  WS-SEED-MONTHS-BACK   PIC 9(02).                             
001400         10  FILLER                PIC X(01).                             
001410                                                                          
001420*--- STATUS/ERROR MESSAGE LINES ----------------------------------        
001430 01  WS-MSG-ALREADY-LOADED.                                               
001440     05  FILLER PIC X(79) VALUE                                           
001450         'RWDCINIT - CUSTOMER MASTER ALREADY POPULATED, NO ACT            
001460-        ION TAKEN.'.                                                     
001470 01  WS-MSG-LOADED.                                                       
001480     05  FILLER                    PIC X(30) VALUE                        
001490         'RWDCINIT - SEEDED CUSTOMERS: '.                                 
001500     05  WS-MSG-LOADED-COUNT       PIC ZZ9.                               
001510     05  FILLER                    PIC X(46) VALUE SPACES.                
001520                                                                          
001530*****************************************************************         
001540 PROCEDURE DIVISION.                                                      
001550*****************************************************************         
001560                                                                          
001570 000-MAIN.                                                                
001580     ACCEPT WS-RAW-DATE-FROM-SYS FROM DATE.                               
001590     PERFORM 450-WINDOW-CENTURY.                                  Y2K0883 
001600                                                                          
001610     PERFORM 700-OPEN-CHECK.                                              
001620     IF WS-MASTER-IS-POPULATED                                            
001630         DISPLAY WS-MSG-ALREADY-LOADED                                    
001640     ELSE                                                                 
001650         PERFORM 300-BUILD-SEED-TABLE                                     
001660         PERFORM 310-REOPEN-FOR-OUTPUT                                    
001670         PERFORM 320-WRITE-SEED-RECORDS                                   
001680             VARYING WS-SEED-INDEX FROM 1 BY 1                            
001690             UNTIL WS-SEED-INDEX > 5                                      
001700         MOVE WS-RECS-WRITTEN TO WS-MSG-LOADED-COUNT                      
001710         DISPLAY WS-MSG-LOADED                                            
001720         CLOSE CUSTOMER-MASTER                                            
001730     END-IF.                                                              
001740                                                                          
001750     GOBACK.                                                              
001760                                                                          
001770*****************************************************************         
001780 300-BUILD-SEED-TABLE.                                                    
001790*--- STARTER LIST SUPPLIED BY MARKETING FOR THE PILOT REGION -----        
001800     MOVE 'MARGARET A CONNOR'         TO WS-SEED-NAME(1).                 
001810     MOVE 'MCONNOR@RIVERBEND.COM'     TO WS-SEED-EMAIL(1).                
001820     MOVE '215-555-0142'              TO WS-SEED-PHONE(1).                
001830     MOVE '118 CHESTNUT ST, PHILADELPHIA PA 19106'                        
001840                                        TO WS-SEED-ADDRESS(1).            
001850     MOVE 0                             TO WS-SEED-MONTHS-BACK(1).        
001860                                                                          
001870     MOVE 'HAROLD J PETTIBONE'        TO WS-SEED-NAME(2).                 
001880     MOVE 'HPETTIBONE@NORTHGATE.NET'  TO WS-SEED-EMAIL(2).                
001890     MOVE '412-555-0198'              TO WS-SEED-PHONE(2).                
001900     MOVE '47 IRONWOOD DR, PITTSBURGH PA 15217'                           
001910                                        TO WS-SEED-ADDRESS(2).            
001920     MOVE 1                             TO WS-SEED-MONTHS-BACK(2).        
001930                                                                          
001940     MOVE 'SUSAN R OYELARAN'          TO WS-SEED-NAME(3).                 
001950     MOVE 'SOYELARAN@MAILHUB.COM'     TO WS-SEED-EMAIL(3).        RWD0031 
001960     MOVE '610-555-0173'              TO WS-SEED-PHONE(3).                
001970     MOVE '2290 VALLEY FORGE RD, KING OF PRUSSIA PA 19406'                
001980                                        TO WS-SEED-ADDRESS(3).            
001990     MOVE 2                             TO WS-SEED-MONTHS-BACK(3).        
002000                                                                          
002010     MOVE 'DONALD W KRUPINSKI'        TO WS-SEED-NAME(4).                 
002020     MOVE 'DKRUPINSKI@KEYSTONEMAIL.COM'                                   
002030                                        TO WS-SEED-EMAIL(4).              
002040     MOVE '717-555-0134'              TO WS-SEED-PHONE(4).                
002050     MOVE '905 MARKET ST APT 4B, HARRISBURG PA 17101'                     
002060                                        TO WS-SEED-ADDRESS(4).            
002070     MOVE 3                             TO WS-SEED-MONTHS-BACK(4).        
002080                                                                          
002090     MOVE 'ELAINE M TAVERNIER'        TO WS-SEED-NAME(5).                 
002100     MOVE 'ETAVERNIER@BRIDGEPOINT.ORG'                                    
002110                                        TO WS-SEED-EMAIL(5).              
002120     MOVE '570-555-0112'              TO WS-SEED-PHONE(5).        RWD0091 
002130     MOVE '14 MILLRACE LN, SCRANTON PA 18503'                             
002140                                        TO WS-SEED-ADDRESS(5).            
002150     MOVE 4                             TO WS-SEED-MONTHS-BACK(5).        
002160                                                                          
002170*****************************************************************         
002180 310-REOPEN-FOR-OUTPUT.                                                   
002190     CLOSE CUSTOMER-MASTER.                                               
002200     OPEN OUTPUT CUSTOMER-MASTER.                                         
002210     IF WS-CUSTMAST-STATUS NOT = '00'                                     
002220         DISPLAY 'RWDCINIT - ERROR OPENING CUSTMAST FOR OUTPUT. '         
002230                 'FILE STATUS: ' WS-CUSTMAST-STATUS                       
002240         MOVE 16 TO RETURN-CODE                                           
002250         GOBACK                                                           
002260     END-IF.                                                              
002270                                                                          
002280*****************************************************************         
002290 320-WRITE-SEED-RECORDS.                                                  
002300     MOVE WS-SEED-INDEX              TO CUST-ID.                          
002310     MOVE WS-SEED-NAME(WS-SEED-INDEX)    TO CUST-NAME.                    
002320     MOVE WS-SEED-EMAIL(WS-SEED-INDEX)   TO CUST-EMAIL.                   
002330     MOVE WS-SEED-PHONE(WS-SEED-INDEX)   TO CUST-PHONE.                   
002340     MOVE WS-SEED-ADDRESS(WS-SEED-INDEX) TO CUST-ADDRESS.                 
002350     PERFORM 400-SUBTRACT-MONTHS.                                         
002360     MOVE WS-JOIN-CCYYMMDD            TO CUST-JOIN-DATE.                  
002370     WRITE CUST-REC.                                                      
002380     ADD 1 TO WS-RECS-WRITTEN.                                            
002390                                                                          
002400*****************************************************************         
002410 400-SUBTRACT-MONTHS.                                                     
002420*--- SUBTRACT WS-SEED-MONTHS-BACK(WS-SEED-INDEX) WHOLE MONTHS FROM        
002430*--- TODAYS DATE, DAY-OF-MONTH CARRIED THROUGH UNCHANGED.  SHORT-         
002440*--- MONTH CLAMPING (E.G. 31ST TO A 30-DAY MONTH) IS NOT DONE -           
002450*--- THE SOURCE SYSTEM DOES NOT NEED IT FOR JOIN-DATE SEEDING.            
002460     COMPUTE WS-TOTAL-MONTHS =                                            
002470         (WS-TODAY-CCYY * 12) + WS-TODAY-MM -                             
002480         WS-SEED-MONTHS-BACK(WS-SEED-INDEX) - 1.                          
002490     COMPUTE WS-NEW-TOTAL-YEARS = WS-TOTAL-MONTHS / 12.                   
002500     COMPUTE WS-NEW-TOTAL-MONTHS =                                        
002510         (WS-TOTAL-MONTHS - (WS-NEW-TOTAL-YEARS * 12)) + 1.               
002520     MOVE WS-NEW-TOTAL-YEARS       TO WS-JOIN-CCYY.                       
002530     MOVE WS-NEW-TOTAL-MONTHS      TO WS-JOIN-MM.                         
002540     MOVE WS-TODAY-DD               TO WS-JOIN-DD.                        
002550                                                                          
002560*****************************************************************         
002570 450-WINDOW-CENTURY.                                              Y2K0883 
002580*--- ACCEPT FROM DATE ONLY GIVES A TWO-DIGIT YEAR.  WINDOW IT TO  Y2K0883 
002590*--- CENTURY 20 FOR 00-49, CENTURY 19 FOR 50-99 - THIS SYSTEM HAS Y2K0883 
002600*--- NO CUSTOMER DATA FROM BEFORE 1950 SO THE WINDOW IS SAFE.     Y2K0883 
002610     IF WS-RAW-YY < 50                                            Y2K0883 
002620         COMPUTE WS-TODAY-CCYY = 2000 + WS-RAW-YY                 Y2K0883 
002630     ELSE                                                         Y2K0883 
002640         COMPUTE WS-TODAY-CCYY = 1900 + WS-RAW-YY                 Y2K0883 
002650     END-IF.                                                      Y2K0883 
002660     MOVE WS-RAW-MM TO WS-TODAY-MM.                                       
002670     MOVE WS-RAW-DD TO WS-TODAY-DD.                                       
002680                                                                          
002690*****************************************************************         
002700 700-OPEN-CHECK.                                                          
002710     OPEN INPUT CUSTOMER-MASTER.                                          
002720     IF WS-CUSTMAST-STATUS = '00'                                         
002730         READ CUSTOMER-MASTER                                             
002740             AT END                                                       
002750                 MOVE 'N' TO WS-MASTER-POPULATED                          
002760             NOT AT END                                                   
002770                 MOVE 'Y' TO WS-MASTER-POPULATED                          
002780         END-READ                                                         
002790     ELSE                                                                 
002800         IF WS-CUSTMAST-EOF                                               
002810             MOVE 'N' TO WS-MASTER-POPULATED                              
002820         ELSE                                                             
002830             DISPLAY 'RWDCINIT - ERROR OPENING CUSTMAST.'                 
002840             DISPLAY '   FILE STATUS: ' WS-CUSTMAST-STATUS                
002850             MOVE 16 TO RETURN-CODE                                       
002860             GOBACK                                                       
002870         END-IF                                                           
002880     END-IF.                                                              
002890     CLOSE CUSTOMER-MASTER.                                               
