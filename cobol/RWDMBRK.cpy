000100******************************************************************00010003
000200*                                                                 00020003
000300*    RWDMBRK   -  MONTHLY REWARDS BREAKDOWN OUTPUT RECORD         00030003
000400*                                                                 00040003
000500*    ONE RECORD PER CUSTOMER PER YEAR-MONTH BUCKET THAT HAD       00050003
000600*    ELIGIBLE ACTIVITY.  WRITTEN IN DESCENDING YEAR-MONTH         00060003
000700*    SEQUENCE WITHIN EACH CUSTOMER BY RWDPTS.                     00070003
000800*                                                                 00080003
000900*    USED BY -  RWDPTS    (WRITES MONTHLY-BREAKDOWN-OUT)          00090003
001000*                                                                 00100003
001100*    REWARDS PTS PROJECT - ADDED 1994-03-11  RTW  TKT RWD-0001    00110003
001200******************************************************************00120003
001300 01  MB-REC.                                                      00130003
001400     05  MB-CUST-ID                  PIC 9(09).                   00140003
001500     05  MB-YEAR-MONTH               PIC 9(06).                   00150003
001600     05  MB-POINTS                   PIC 9(07).                   00160003
001700     05  FILLER                      PIC X(01).                   00170003
