000100******************************************************************00010004
000200*                                                                 00020004
000300*    RWDSUMM   -  REWARDS SUMMARY OUTPUT RECORD                   00030004
000400*                                                                 00040004
000500*    ONE RECORD PER CUSTOMER PER RUN - TOTAL POINTS EARNED AND    00050004
000600*    COUNT OF ELIGIBLE TRANSACTIONS OVER THE REQUESTED WINDOW.    00060004
000700*                                                                 00070004
000800*    USED BY -  RWDPTS    (WRITES REWARDS-SUMMARY-OUT)            00080004
000900*                                                                 00090004
001000*    REWARDS PTS PROJECT - ADDED 1994-03-11  RTW  TKT RWD-0001    00100004
001100******************************************************************00110004
001200 01  RS-REC.                                                      00120004
001300     05  RS-CUST-ID                  PIC 9(09).                   00130004
001400     05  RS-CUST-NAME                PIC X(40).                   00140004
001500     05  RS-TOTAL-POINTS             PIC 9(09).                   00150004
001600     05  RS-TXN-COUNT                PIC 9(05).                   00160004
001700     05  FILLER                      PIC X(01).                   00170004
