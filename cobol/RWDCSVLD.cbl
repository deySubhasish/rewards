000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RWDCSVLD.                                                 
000120 AUTHOR.        D L KOWALCZYK.                                            
000130 INSTALLATION.  CUSTOMER LOYALTY SYSTEMS GROUP.                           
000140 DATE-WRITTEN.  04/02/94.                                                 
000150 DATE-COMPILED. 04/02/94.                                                 
000160 SECURITY.      NON-CONFIDENTIAL.                                         
000170                                                                          
000180*****************************************************************         
000190* PROGRAM    :  RWDCSVLD                                                  
000200*                                                                         
000210* FUNCTION   :  LOADS THE TRANSACTION-FILE FROM THE DELIMITED             
000220*               TEXT FEED SUPPLIED BY THE POINT-OF-SALE EXTRACT.          
000230*               FIRST LINE ON THE FEED IS A HEADER LINE AND MUST          
000240*               BEGIN WITH THE WORD AMOUNT (ANY CASE) OR THE WHOLE        
000250*               LOAD IS ABORTED - WRONG FEED MOUNTED.  EACH DATA          
000260*               LINE IS  AMOUNT,STATUS,TRANSACTION-DATE,CUST-ID           
000270*               WITH TRANSACTION-DATE IN ISO FORM                         
000280*               CCYY-MM-DDTHH:MM:SS.  A TRANSACTION-ID IS ASSIGNED        
000290*               BY THIS PROGRAM AS THE FEED CARRIES NONE.                 
000300*                                                                         
000310* CALLED BY  :  RUN AS A STANDALONE STEP AFTER RWDCINIT AND AHEAD         
000320*               OF RWDPTS IN THE NIGHTLY REWARDS STREAM.                  
000330*****************************************************************         
000340*                         CHANGE LOG                                      
000350*-----------------------------------------------------------------        
000360* DATE     BY   TICKET     DESCRIPTION                                    
000370*-----------------------------------------------------------------        
000380* 04/02/94 DLK  RWD-0002   ORIGINAL VERSION.                              
000390* 07/22/94 RTW  RWD-0015   BLANK AND # COMMENT LINES NOW SKIPPED          
000400*                          SILENTLY INSTEAD OF COUNTING AS SKIPS.         
000410* 01/09/95 DLK  RWD-0023   ADDED FIELD-COUNT CHECK AHEAD OF THE           
000420*                          PARSE - SHORT LINES WERE ABENDING ON           
000430*                          THE UNSTRING.                                  
000440* 11/14/97 DLK  RWD-0046   HEADER CHECK NOW CASE-INSENSITIVE PER          
000450*                          MARKETING - NEW EXTRACT VENDOR SENDS           
000460*                          A LOWER-CASE HEADER LINE.                      
000470* 09/14/98 PJM  Y2K-0884   YEAR 2000 REMEDIATION - RUN-DATE STAMP         
000480*                          ON THE LOAD-SUMMARY REPORT WINDOWED TO         
000490*                          CENTURY 19 OR 20 - SEE 450-WINDOW-             
000500*                          CENTURY.                                       
000510*                          CERTIFIED Y2K READY 09/14/98.                  
000520* 02/08/99 PJM  Y2K-0902   RETEST AFTER ROLLOVER SIMULATION -             
000530*                          NO CHANGES REQUIRED.                           
000540* 05/03/01 SKO  RWD-0078   SKIPPED-LINE WARNING NOW SHOWS THE LINE        
000550*                          NUMBER ON THE FEED PER HELP DESK TICKET        
000560*                          REQUEST - HARD TO FIND BAD LINE IN A           
000570*                          9000 LINE FEED OTHERWISE.                      
000580* 08/19/03 SKO  RWD-0092   AMOUNT FIELD PARSE NOW REJECTS A FEED          
000590*                          VALUE WITH MORE THAN 2 DECIMAL DIGITS          
000600*                          INSTEAD OF SILENTLY TRUNCATING IT.             
000610*-----------------------------------------------------------------        
000620                                                                          
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SOURCE-COMPUTER. IBM-370.                                                
000660 OBJECT-COMPUTER. IBM-370.                                                
000670 SPECIAL-NAMES.                                                           
000680     C01 IS TOP-OF-FORM.                                                  
000690 INPUT-OUTPUT SECTION.                                                    
000700 FILE-CONTROL.                                                            
000710                                                                          
000720     SELECT TRANSACTION-CSV-IN   ASSIGN TO TRANCSV                        
000730         ORGANIZATION IS LINE SEQUENTIAL                                  
000740         FILE STATUS  IS WS-CSVIN-STATUS.                                 
000750                                                                          
000760     SELECT TRANSACTION-FILE     ASSIGN TO TRANFILE                       
000770         ORGANIZATION IS SEQUENTIAL                                       
000780         ACCESS MODE IS SEQUENTIAL                                        
000790         FILE STATUS  IS WS-TRANOUT-STATUS.                               
000800                                                                          
000810     SELECT LOAD-SUMMARY-RPT     ASSIGN TO CSVRPT                         
000820         ORGANIZATION IS SEQUENTIAL                                       
000830         FILE STATUS  IS WS-RPT-STATUS.                                   
000840                                                                          
000850*****************************************************************         
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880                                                                          
000890 FD  TRANSACTION-CSV-IN                                                   
000900     LABEL RECORDS ARE STANDARD.                                          
000910 01  CSV-LINE-IN                  PIC X(200).                             
000920                                                                          
000930 FD  TRANSACTION-FILE                                                     
000940     RECORDING MODE IS F.                                                 
000950 COPY RWDTRAN REPLACING ==:TAG:== BY ==TRAN==.                            
000960                                                                          
000970 FD  LOAD-SUMMARY-RPT                                                     
000980     LABEL RECORDS ARE STANDARD.                                          
000990 01  RPT-LINE-OUT                 PIC X(80).                              
001000                                                                          
001010*****************************************************************         
001020 WORKING-STORAGE SECTION.                                                 
001030*****************************************************************         
001040                                                                          
001050 01  SWITCHES-IN-PROGRAM.                                                 
001060     05  SW-END-OF-DATA            PIC X(01) VALUE 'N'.                   
001070         88  END-OF-DATA               VALUE 'Y'.                         
001080     05  WS-AMOUNT-VALID-SW        PIC X(01) VALUE 'N'.                   
001090         88  WS-AMOUNT-VALID           VALUE 'Y'.                         
001100     05  WS-DATETIME-VALID-SW      PIC X(01) VALUE 'N'.                   
001110         88  WS-DATETIME-VALID         VALUE 'Y'.                         
001120     05  FILLER                    PIC X(01).                             
001130                                                                          
001140 01  WS-SYSTEM-DATE.                                                      
001150     05  WS-RAW-DATE-FROM-SYS      PIC 9(06).                             
001160     05  FILLER                    PIC X(01).                             
001170 01  WS-RAW-DATE-FROM-SYS-X REDEFINES WS-RAW-DATE-FROM-SYS.       Y2K0884 
001180     05  WS-RAW-YY                 PIC 9(02).                     Y2K0884 
001190     05  WS-RAW-MM                 PIC 9(02).                             
001200     05  WS-RAW-DD                 PIC 9(02).                             
001210                                                                          
001220 01  WS-REPORT-DATE.                                                      
001230     05  WS-REPORT-CCYY            PIC 9(04).                             
001240     05  WS-REPORT-MM              PIC 9(02).                             
001250     05  WS-REPORT-DD              PIC 9(02).                             
001260     05  FILLER                    PIC X(01).                             
001270                                                                          
001280 01  WS-FIELDS.                                                           
001290     05  WS-CSVIN-STATUS           PIC X(02) VALUE SPACES.                
001300         88  WS-CSVIN-OK               VALUE '00'.                        
001310         88  WS-CSVIN-EOF              VALUE '10'.                        
001320     05  WS-TRANOUT-STATUS         PIC X(02) VALUE SPACES.                
001330         88  WS-TRANOUT-OK             VALUE '00'.                        
001340     05  WS-RPT-STATUS             PIC X(02) VALUE SPACES.                
001350         88  WS-RPT-OK                 VALUE '00'.                        
001360     05  WS-LINE-NUMBER            PIC S9(07) COMP   VALUE +0.            
001370     05  WS-NEXT-TXN-ID            PIC S9(09) COMP   VALUE +0.            
001380     05  WS-RECS-READ              PIC S9(07) COMP-3 VALUE +0.            
001390     05  WS-RECS-LOADED            PIC S9(07) COMP-3 VALUE +0.            
001400     05  WS-RECS-SKIPPED           PIC S9(07) COMP-3 VALUE +0.            
001410     05  WS-FIELD-COUNT            PIC S9(04) COMP   VALUE +0.            
001420     05  FILLER                    PIC X(01).                             
001430                                                                          
001440*--- RAW SPLIT OF THE INCOMING COMMA-DELIMITED LINE --------------        
001450 01  WS-CSV-SPLIT.                                                        
001460     05  WS-CSVF-AMOUNT            PIC X(20).                             
001470     05  WS-CSVF-STATUS            PIC X(20).                             
001480     05  WS-CSVF-DATETIME          PIC X(25).                             
001490     05  WS-CSVF-CUSTID            PIC X(20).                             
001500     05  WS-CSVF-OVERFLOW          PIC X(20).                             
001510     05  FILLER                    PIC X(01).                             
001520                                                                          
001530*--- AMOUNT PARSE WORK AREA - SPLIT ON THE DECIMAL POINT ---------        
001540 01  WS-AMOUNT-WORK.                                                      
001550     05  WS-AMT-WHOLE-TEXT         PIC X(07).                             
001560     05  WS-AMT-DEC-TEXT           PIC X(05).                             
001570     05  WS-AMT-DEC-TEXT-X REDEFINES WS-AMT-DEC-TEXT.                     
001580         10  WS-AMT-DEC-DIGITS         PIC X(02).                         
001590         10  WS-AMT-DEC-OVERFLOW       PIC X(03).                         
001600 01  WS-AMOUNT-NUMERIC-WORK.                                              
001610     05  WS-AMT-WHOLE-NUM          PIC 9(07).                             
001620     05  WS-AMT-DEC-NUM            PIC 9(02).                             
001630     05  FILLER                    PIC X(01).                             
001640                                                                          
001650*--- TRANSACTION-DATE TEXT (CCYY-MM-DDTHH:MM:SS) AND ITS PIECES --        
001660 01  WS-CSV-DATE-TEXT              PIC X(10).                             
001670 01  WS-CSV-DATE-TEXT-X REDEFINES WS-CSV-DATE-TEXT.                       
001680     05  WS-CSV-DATE-YYYY          PIC X(04).                             
001690     05  FILLER                    PIC X(01).                             
001700     05  WS-CSV-DATE-MM            PIC X(02).                             
001710     05  FILLER                    PIC X(01).                             
001720     05  WS-CSV-DATE-DD            PIC X(02).                             
001730                                                                          
001740 01  WS-CSV-TIME-TEXT              PIC X(08).                             
001750 01  WS-CSV-TIME-TEXT-X REDEFINES WS-CSV-TIME-TEXT.                       
001760     05  WS-CSV-TIME-HH            PIC X(02).                             
001770     05  FILLER                    PIC X(01).                             
001780     05  WS-CSV-TIME-MM            PIC X(02).                             
001790     05  FILLER                    PIC X(01).                             
001800     05  WS-CSV-TIME-SS            PIC X(02).                             
001810                                                                          
001820*--- STATUS/HEADING LINES ----------------------------------------        
001830 01  WS-MSG-BAD-HEADER.                                                   
001840     05  FILLER                    PIC X(50) VALUE                        
001850         'RWDCSVLD - FEED HEADER DOES NOT BEGIN WITH AMOUNT'.             
001860     05  FILLER                    PIC X(30) VALUE SPACES.                
001870 01  WS-MSG-SKIPPED-LINE.                                                 
001880     05  FILLER                    PIC X(28) VALUE                        
001890         'RWDCSVLD - SKIPPING LINE '.                                     
001900     05  WS-MSG-SKIP-LINE-NO       PIC ZZZZZZ9.                           
001910     05  FILLER                    PIC X(03) VALUE ' - '.                 
001920     05  WS-MSG-SKIP-REASON        PIC X(40) VALUE SPACES.                
001930                                                                          
001940 01  RPT-HEADING-1.                                                       
001950     05  FILLER                    PIC X(30) VALUE                        
001960         'TRANSACTION FEED LOAD SUMMARY '.                                
001970     05  FILLER                    PIC X(06) VALUE 'DATE: '.              
001980     05  RPT1-MM                   PIC 99.                                
001990     05  FILLER                    PIC X(01) VALUE '/'.                   
002000     05  RPT1-DD                   PIC 99.                                
002010     05  FILLER                    PIC X(01) VALUE '/'.                   
002020     05  RPT1-CCYY                 PIC 9999.                              
002030     05  FILLER                    PIC X(34) VALUE SPACES.                
002040 01  RPT-DETAIL-1.                                                        
002050     05  FILLER                    PIC X(24) VALUE                        
002060         'LINES READ ON FEED    : '.                                      
002070     05  RPT1-RECS-READ            PIC ZZZ,ZZ9.                           
002080     05  FILLER                    PIC X(49) VALUE SPACES.                
002090 01  RPT-DETAIL-2.                                                        
002100     05  FILLER                    PIC X(24) VALUE                        
002110         'LINES LOADED          : '.                                      
002120     05  RPT1-RECS-LOADED          PIC ZZZ,ZZ9.                           
002130     05  FILLER                    PIC X(49) VALUE SPACES.                
002140 01  RPT-DETAIL-3.                                                        
002150     05  FILLER                    PIC X(24) VALUE                        
002160         'LINES SKIPPED         : '.                                      
002170     05  RPT1-RECS-SKIPPED         PIC ZZZ,ZZ9.                           
002180     05  FILLER                    PIC X(49) VALUE SPACES.                
002190                                                                          
002200*****************************************************************         
002210 PROCEDURE DIVISION.                                                      
002220*****************************************************************         
002230                                                                          
002240 000-TOP-LEVEL.                                                           
002250     PERFORM 100-INITIALIZATION.                                          
002260     PERFORM 200-PROCESS-RECORDS UNTIL END-OF-DATA.                       
002270     PERFORM 300-WRAP-UP.                                                 
002280     GOBACK.                                                              
002290                                                                          
002300*****************************************************************         
002310 100-INITIALIZATION.                                                      
002320     ACCEPT WS-RAW-DATE-FROM-SYS FROM DATE.                               
002330     PERFORM 450-WINDOW-CENTURY.                                  Y2K0884 
002340     OPEN INPUT  TRANSACTION-CSV-IN.                                      
002350     OPEN OUTPUT TRANSACTION-FILE.                                        
002360     OPEN OUTPUT LOAD-SUMMARY-RPT.                                        
002370     IF WS-CSVIN-STATUS NOT = '00'                                        
002380         DISPLAY 'RWDCSVLD - ERROR OPENING TRANCSV. STATUS: '             
002390                 WS-CSVIN-STATUS                                          
002400         MOVE 16 TO RETURN-CODE                                           
002410         MOVE 'Y' TO SW-END-OF-DATA                                       
002420         GOBACK                                                           
002430     END-IF.                                                              
002440     PERFORM 235-READ-A-LINE.                                             
002450     PERFORM 210-VALIDATE-HEADER.                                         
002460     PERFORM 235-READ-A-LINE.                                             
002470                                                                          
002480*****************************************************************         
002490 200-PROCESS-RECORDS.                                                     
002500     ADD 1 TO WS-LINE-NUMBER.                                             
002510     ADD 1 TO WS-RECS-READ.                                               
002520     IF CSV-LINE-IN = SPACES                                              
002530         OR CSV-LINE-IN(1:1) = '#'                                        
002540         CONTINUE                                                         
002550     ELSE                                                                 
002560         PERFORM 220-PROCESS-ONE-LINE                                     
002570     END-IF.                                                              
002580     PERFORM 235-READ-A-LINE.                                             
002590                                                                          
002600*****************************************************************         
002610 210-VALIDATE-HEADER.                                                     
002620*--- HEADER MUST BEGIN WITH THE WORD AMOUNT, ANY MIX OF CASE - ---        
002630*--- COMPARE AGAINST BOTH AN UPPER AND A LOWER COPY OF THE FIRST -        
002640*--- SIX BYTES RATHER THAN FOLD THE CASE (NO INTRINSIC FUNCTIONS)         
002650     IF CSV-LINE-IN(1:6) = 'AMOUNT'                                       
002660         OR CSV-LINE-IN(1:6) = 'amount'                                   
002670         OR CSV-LINE-IN(1:6) = 'Amount'                                   
002680         CONTINUE                                                         
002690     ELSE                                                                 
002700         DISPLAY WS-MSG-BAD-HEADER                                        
002710         DISPLAY 'RWDCSVLD - HEADER LINE WAS: ' CSV-LINE-IN               
002720         MOVE 16 TO RETURN-CODE                                           
002730         MOVE 'Y' TO SW-END-OF-DATA                                       
002740         PERFORM 300-WRAP-UP                                              
002750         GOBACK                                                           
002760     END-IF.                                                              
002770                                                                          
002780*****************************************************************         
002790 220-PROCESS-ONE-LINE.                                                    
002800     MOVE SPACES TO WS-CSV-SPLIT.                                         
002810     MOVE 0      TO WS-FIELD-COUNT.                                       
002820     UNSTRING CSV-LINE-IN DELIMITED BY ','                                
002830         INTO WS-CSVF-AMOUNT   WS-CSVF-STATUS                             
002840              WS-CSVF-DATETIME WS-CSVF-CUSTID                             
002850              WS-CSVF-OVERFLOW                                            
002860         TALLYING IN WS-FIELD-COUNT.                                      
002870     IF WS-FIELD-COUNT < 4                                                
002880         MOVE WS-LINE-NUMBER TO WS-MSG-SKIP-LINE-NO                       
002890         MOVE 'FEWER THAN 4 FIELDS ON LINE' TO WS-MSG-SKIP-REASON         
002900         DISPLAY WS-MSG-SKIPPED-LINE                                      
002910         ADD 1 TO WS-RECS-SKIPPED                                         
002920     ELSE                                                                 
002930         PERFORM 225-PARSE-AMOUNT                                         
002940         IF WS-AMOUNT-VALID                                               
002950             PERFORM 226-PARSE-DATETIME                                   
002960             IF WS-DATETIME-VALID                                         
002970                 IF WS-CSVF-CUSTID IS NOT NUMERIC                         
002980                     MOVE WS-LINE-NUMBER TO WS-MSG-SKIP-LINE-NO           
002990                     MOVE 'CUSTOMER ID DID NOT PARSE'                     
003000                         TO WS-MSG-SKIP-REASON                            
003010                     DISPLAY WS-MSG-SKIPPED-LINE                          
003020                     ADD 1 TO WS-RECS-SKIPPED                             
003030                 ELSE                                                     
003040                     PERFORM 230-WRITE-TRANSACTION                        
003050                 END-IF                                                   
003060             ELSE                                                         
003070                 MOVE WS-LINE-NUMBER TO WS-MSG-SKIP-LINE-NO               
003080                 MOVE 'TRANSACTION DATE DID NOT PARSE'                    
003090                     TO WS-MSG-SKIP-REASON                                
003100                 DISPLAY WS-MSG-SKIPPED-LINE                              
003110                 ADD 1 TO WS-RECS-SKIPPED                                 
003120             END-IF                                                       
003130         ELSE                                                             
003140             MOVE WS-LINE-NUMBER TO WS-MSG-SKIP-LINE-NO                   
003150             MOVE 'AMOUNT DID NOT PARSE' TO WS-MSG-SKIP-REASON            
003160             DISPLAY WS-MSG-SKIPPED-LINE                                  
003170             ADD 1 TO WS-RECS-SKIPPED                                     
003180         END-IF                                                           
003190     END-IF.                                                              
003200                                                                          
003210*****************************************************************         
003220 225-PARSE-AMOUNT.                                                        
003230*--- SPLIT ON THE DECIMAL POINT - SOURCE FEED CARRIES EXACTLY 2 --        
003240*--- DECIMAL DIGITS AND NO SIGN (REWARDS AMOUNTS ARE ALL CREDITS).        
003250     MOVE 'N' TO WS-AMOUNT-VALID-SW.                                      
003260     MOVE SPACES TO WS-AMOUNT-WORK.                                       
003270     UNSTRING WS-CSVF-AMOUNT DELIMITED BY '.'                             
003280         INTO WS-AMT-WHOLE-TEXT WS-AMT-DEC-TEXT.                          
003290     IF WS-AMT-WHOLE-TEXT IS NUMERIC                                      
003300         AND WS-AMT-DEC-DIGITS IS NUMERIC                                 
003310         AND WS-AMT-DEC-OVERFLOW = SPACES                                 
003320         MOVE WS-AMT-WHOLE-TEXT  TO WS-AMT-WHOLE-NUM                      
003330         MOVE WS-AMT-DEC-DIGITS  TO WS-AMT-DEC-NUM                        
003340         COMPUTE TRAN-AMOUNT =                                            
003350             WS-AMT-WHOLE-NUM + (WS-AMT-DEC-NUM / 100)                    
003360         MOVE 'Y' TO WS-AMOUNT-VALID-SW                                   
003370     END-IF.                                                              
003380                                                                          
003390*****************************************************************         
003400 226-PARSE-DATETIME.                                                      
003410*--- ISO FORM CCYY-MM-DDTHH:MM:SS - PEEL OFF DATE AND TIME HALVES         
003420*--- ON THE 'T' AND CHECK EACH NUMERIC PIECE BEFORE USE.                  
003430     MOVE 'N' TO WS-DATETIME-VALID-SW.                                    
003440     MOVE SPACES TO WS-CSV-DATE-TEXT WS-CSV-TIME-TEXT.                    
003450     UNSTRING WS-CSVF-DATETIME DELIMITED BY 'T'                           
003460         INTO WS-CSV-DATE-TEXT WS-CSV-TIME-TEXT.                          
003470     IF WS-CSV-DATE-YYYY IS NUMERIC AND WS-CSV-DATE-MM IS NUMERIC         
003480         AND WS-CSV-DATE-DD IS NUMERIC                                    
003490         AND WS-CSV-TIME-HH IS NUMERIC                                    
003500         AND WS-CSV-TIME-MM IS NUMERIC                                    
003510         AND WS-CSV-TIME-SS IS NUMERIC                                    
003520         MOVE WS-CSV-DATE-YYYY TO TRAN-DATE(1:4)                          
003530         MOVE WS-CSV-DATE-MM   TO TRAN-DATE(5:2)                          
003540         MOVE WS-CSV-DATE-DD   TO TRAN-DATE(7:2)                          
003550         MOVE WS-CSV-TIME-HH   TO TRAN-TIME(1:2)                          
003560         MOVE WS-CSV-TIME-MM   TO TRAN-TIME(3:2)                          
003570         MOVE WS-CSV-TIME-SS   TO TRAN-TIME(5:2)                          
003580         MOVE 'Y' TO WS-DATETIME-VALID-SW                                 
003590     END-IF.                                                              
003600                                                                          
003610*****************************************************************         
003620 230-WRITE-TRANSACTION.                                                   
003630     ADD 1 TO WS-NEXT-TXN-ID.                                             
003640     MOVE WS-NEXT-TXN-ID  TO TRAN-ID.                                     
003650     MOVE WS-CSVF-STATUS  TO TRAN-STATUS.                                 
003660     MOVE WS-CSVF-CUSTID  TO TRAN-CUST-ID.                                
003670     WRITE TRAN-REC.                                                      
003680     ADD 1 TO WS-RECS-LOADED.                                             
003690                                                                          
003700*****************************************************************         
003710 235-READ-A-LINE.                                                         
003720     READ TRANSACTION-CSV-IN                                              
003730         AT END MOVE 'Y' TO SW-END-OF-DATA                                
003740     END-READ.                                                            
003750                                                                          
003760*****************************************************************         
003770 300-WRAP-UP.                                                             
003780     PERFORM 800-LOAD-SUMMARY-RPT.                                        
003790     CLOSE TRANSACTION-CSV-IN TRANSACTION-FILE LOAD-SUMMARY-RPT.          
003800                                                                          
003810*****************************************************************         
003820 450-WINDOW-CENTURY.                                              Y2K0884 
003830*--- ACCEPT FROM DATE ONLY GIVES A TWO-DIGIT YEAR.  WINDOW IT TO  Y2K0884 
003840*--- CENTURY 20 FOR 00-49, CENTURY 19 FOR 50-99 - THIS SYSTEM HAS Y2K0884 
003850*--- NO TRANSACTION DATA FROM BEFORE 1950 SO THE WINDOW IS SAFE.  Y2K0884 
003860     IF WS-RAW-YY < 50                                            Y2K0884 
003870         COMPUTE WS-REPORT-CCYY = 2000 + WS-RAW-YY                Y2K0884 
003880     ELSE                                                         Y2K0884 
003890         COMPUTE WS-REPORT-CCYY = 1900 + WS-RAW-YY                Y2K0884 
003900     END-IF.                                                      Y2K0884 
003910     MOVE WS-RAW-MM TO WS-REPORT-MM.                                      
003920     MOVE WS-RAW-DD TO WS-REPORT-DD.                                      
003930                                                                          
003940*****************************************************************         
003950 800-LOAD-SUMMARY-RPT.                                                    
003960     MOVE WS-REPORT-MM   TO RPT1-MM.                                      
003970     MOVE WS-REPORT-DD   TO RPT1-DD.                                      
003980     MOVE WS-REPORT-CCYY TO RPT1-CCYY.                                    
003990     WRITE RPT-LINE-OUT FROM RPT-HEADING-1 AFTER ADVANCING PAGE.          
004000     MOVE WS-RECS-READ    TO RPT1-RECS-READ.                              
004010     WRITE RPT-LINE-OUT FROM RPT-DETAIL-1   AFTER ADVANCING 2.            
004020     MOVE WS-RECS-LOADED  TO RPT1-RECS-LOADED.                            
004030     WRITE RPT-LINE-OUT FROM RPT-DETAIL-2   AFTER ADVANCING 1.            
004040     MOVE WS-RECS-SKIPPED TO RPT1-RECS-SKIPPED.                           
004050     WRITE RPT-LINE-OUT FROM RPT-DETAIL-3   AFTER ADVANCING 1.            
