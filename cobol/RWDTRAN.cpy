000100******************************************************************00010002
000200*                                                                 00020002
000300*    RWDTRAN   -  TRANSACTION DETAIL RECORD LAYOUT                00030002
000400*                                                                 00040002
000500*    USED BY -  RWDCSVLD  (CSV FEED LOAD - OUTPUT RECORD)         00050002
000600*                RWDPTS    (REWARDS CALCULATION - INPUT RECORD)   00060002
000700*                                                                 00070002
000800*    CODE :TAG: WITH THE DATA-NAME PREFIX WANTED IN THE           00080002
000900*    CALLING PROGRAM, E.G.                                       00090002
001000*        COPY RWDTRAN REPLACING ==:TAG:== BY ==TRAN==.            00100002
001100*        COPY RWDTRAN REPLACING ==:TAG:== BY ==CSVTR==.           00110002
001200*                                                                 00120002
001300*    TXN-AMOUNT CARRIES A TRAILING SEPARATE SIGN SO THE FIELD     00130002
001400*    OCCUPIES THE FULL 10 BYTES THE FEED SPEC CALLS FOR.          00140002
001500*                                                                 00150002
001600*    REWARDS PTS PROJECT - ADDED 1994-03-11  RTW  TKT RWD-0001    00160002
001700******************************************************************00170002
001800 01  :TAG:-REC.                                                  00180002
001900     05  :TAG:-ID                    PIC 9(09).                   00190002
002000     05  :TAG:-AMOUNT                PIC S9(07)V99                00200002
002100                                     SIGN IS TRAILING SEPARATE.   00210002
002200     05  :TAG:-STATUS                PIC X(10).                   00220002
002300     05  :TAG:-DATE                  PIC 9(08).                   00230002
002400     05  :TAG:-TIME                  PIC 9(06).                   00240002
002500     05  :TAG:-CUST-ID               PIC 9(09).                   00250002
002600     05  FILLER                      PIC X(01).                   00260002
